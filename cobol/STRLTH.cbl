000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. R BOLASH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/87.
000700 DATE-COMPILED. 11/02/87.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         SHOP UTILITY -- RETURNS THE EFFECTIVE (NON-BLANK)
001400*         LENGTH OF A TEXT FIELD, IGNORING TRAILING SPACES.
001500*         CALLED FROM ANY PROGRAM THAT NEEDS TO KNOW HOW MUCH
001600*         OF A VARIABLE-LENGTH TEXT VALUE IS ACTUALLY IN USE.
001700*
001800*         SINCE THE FNOL PROJECT PICKED THIS UP IT IS CALLED BY
001900*         FNOLBTCH'S LABEL SCAN TO FIND WHERE A LABEL'S VALUE
002000*         ENDS ON A CLAIM DOCUMENT LINE.
002100*
002200******************************************************************
002300*    CHANGE LOG
002400*
002500*    11/02/87  RB    ORIGINAL PROGRAM -- WRITTEN FOR THE PATIENT
002600*                    COMMENT-LENGTH EDIT IN DALYEDIT.
002700*    04/19/88  RB    CORRECTED TALLY WHEN INPUT IS ALL SPACES.
002800*    09/30/91  JS    CALLED NOW FROM CLCLBCST FOR EQUIPMENT
002900*                    DESCRIPTION LENGTH CHECKS.
003000*    02/11/93  TGD   ADDED COMMENTS -- NO LOGIC CHANGE.
003100*    07/06/95  MPK   CONVERTED TO A REUSABLE COPY-EXIT STYLE
003200*                    STANDALONE UTILITY, MOVED OUT OF DALYEDIT.
003300*    01/09/97  MPK   RECOMPILED UNDER COBOL/370 -- NO SOURCE CHG.
003400*    11/23/98  DWK   Y2K REVIEW -- NO DATE FIELDS IN THIS PGM,
003500*                    NOTHING TO CONVERT.  SIGNED OFF PER TKT
003600*                    Y2K-0442.
003700*    06/02/01  DWK   REPLACED THE REVERSE-STRING/TALLY LOGIC
003800*                    WITH A BACKWARD TABLE SCAN -- THE OLD LOGIC
003900*                    MIS-COUNTED WHEN LOW-VALUES WERE PRESENT.
004000*    03/14/06  LNM   NO CHANGE -- RECOMPILE FOR NEW LOADLIB.
004100*    06/14/24  RTB   REPOINTED HEADER REMARKS AT THE FNOL CLAIMS
004200*                    PROJECT (TKT CLM-1001).  LINKAGE RENAMED
004300*                    FIELD-TEXT/FIELD-LTH FOR THE NEW CALLERS --
004400*                    NO CHANGE TO THE LENGTH ALGORITHM.
004500*
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 WORKING-STORAGE SECTION.
005900 01  MISC-FIELDS.
006000     05  WS-SUB                  PIC S9(4) COMP.
006050     05  WS-SUB-X REDEFINES WS-SUB PIC X(2).
006100     05  WS-FOUND-SW             PIC X(1) VALUE "N".
006200         88  NON-BLANK-FOUND         VALUE "Y".
006300     05  FILLER                  PIC X(10).
006400*
006500 LINKAGE SECTION.
006600 01  FIELD-TEXT                  PIC X(255).
006700 01  FIELD-TEXT-TBL REDEFINES FIELD-TEXT.
006800     05  FIELD-TEXT-CHAR         PIC X(1) OCCURS 255 TIMES.
006900 01  FIELD-LTH                   PIC S9(4) COMP.
006950 01  FIELD-LTH-X REDEFINES FIELD-LTH PIC X(2).
007000*
007100 PROCEDURE DIVISION USING FIELD-TEXT, FIELD-LTH.
007200 000-STRLTH-MAIN.
007300     MOVE ZERO TO FIELD-LTH, WS-SUB.
007400     MOVE "N" TO WS-FOUND-SW.
007500     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
007600             VARYING WS-SUB FROM 255 BY -1
007700             UNTIL WS-SUB < 1 OR NON-BLANK-FOUND.
007800     GOBACK.
007900 000-EXIT.
008000     EXIT.
008100*
008200 100-SCAN-BACKWARD.
008300     IF  FIELD-TEXT-CHAR(WS-SUB) NOT = SPACE
008400         AND FIELD-TEXT-CHAR(WS-SUB) NOT = LOW-VALUE
008500         MOVE WS-SUB TO FIELD-LTH
008600         MOVE "Y" TO WS-FOUND-SW.
008700 100-EXIT.
008800     EXIT.

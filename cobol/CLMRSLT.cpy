000100******************************************************************
000200*                                                                *
000300*   CLMRSLT  --  CLAIM RESULT RECORD                             *
000400*                                                                *
000500*   ONE OCCURRENCE IS WRITTEN TO RESULTS-OUT FOR EVERY CLAIM ON  *
000600*   CLAIMS-IN.  BUILT BY 100-MAINLINE IN FNOLBTCH FROM THE       *
000700*   MISSING-FIELD VALIDATOR, THE RED-FLAG SCREEN AND THE         *
000800*   ROUTING ENGINE'S OUTPUT.                                     *
000900*                                                                *
001000*   HIST:  06/14/24  RTB  ORIGINAL LAYOUT FOR FNOL INTAKE BATCH  *
001100*                                                                *
001200******************************************************************
001300 01  CLM-RESULT-REC.
001400     05  RSLT-DOCUMENT-NAME          PIC X(30).
001500     05  FILLER                      PIC X(1).
001600     05  RSLT-RECOMMENDED-ROUTE      PIC X(20).
001700         88  RSLT-IS-MANUAL-REVIEW       VALUE "MANUAL_REVIEW".
001800         88  RSLT-IS-INVESTIGATION       VALUE
001900             "INVESTIGATION_QUEUE".
002000         88  RSLT-IS-SPECIALIST          VALUE
002100             "SPECIALIST_QUEUE".
002200         88  RSLT-IS-FAST-TRACK          VALUE "FAST_TRACK".
002300         88  RSLT-IS-STANDARD            VALUE
002400             "STANDARD_PROCESSING".
002500     05  FILLER                      PIC X(1).
002600     05  RSLT-MISSING-FIELD-COUNT    PIC 9(2).
002700     05  FILLER                      PIC X(1).
002800     05  RSLT-MISSING-FIELDS-TEXT    PIC X(160).
002900     05  FILLER                      PIC X(1).
003000     05  RSLT-FLAG-COUNT             PIC 9(2).
003100     05  FILLER                      PIC X(1).
003200     05  RSLT-REASONING              PIC X(200).
003300     05  FILLER                      PIC X(3).
003400*    -------------------------------------------------------
003500*    FLAT ALIAS OF THE WHOLE RECORD -- USED WHEN WRITING
003600*    RESULTS-OUT FROM WORKING STORAGE.
003700*    -------------------------------------------------------
003800 01  CLM-RESULT-REC-X REDEFINES CLM-RESULT-REC PIC X(422).

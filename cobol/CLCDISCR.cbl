000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCDISCR.
000400 AUTHOR. R BOLASH.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/12/89.
000700 DATE-COMPILED. 09/03/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         SMALL CALLED SUBPROGRAM.  ONE LINKAGE RECORD, ONE TYPE
001400*         SWITCH, THREE JOBS:
001500*
001600*         CALC-TYPE-SW = "P"  ->  STRIP "$" AND "," FROM A RAW
001700*                               CAPTURED DOLLAR STRING AND BUILD
001800*                               THE 9(7)V99 AMOUNT (THE MONEY
001900*                               HALF OF THE LABEL-SCAN EXTRACT).
002000*
002100*         CALC-TYPE-SW = "D"  ->  COMPARE ESTIMATED-DAMAGE
002200*                               AGAINST INITIAL-ESTIMATE AND SET
002300*                               A DISCREPANCY SWITCH WHEN THE TWO
002400*                               ARE MORE THAN 50% APART.
002500*
002600*         CALC-TYPE-SW = "F"  ->  EDIT A DOLLAR AMOUNT WITH
002700*                               THOUSANDS SEPARATORS AND 2
002800*                               DECIMALS, LEFT-JUSTIFIED, FOR THE
002900*                               ROUTING ENGINE'S REASONING TEXT.
003000*
003100*         ORIGINALLY WRITTEN AS CLCLBCST FOR THE DAILY BILLING
003200*         RUN'S LAB/EQUIPMENT COST DISCREPANCY CHECK.  RENAMED
003300*         AND REBUILT FOR THE FNOL CLAIMS INTAKE PROJECT IN 2024
003400*         -- SAME SHAPE, DIFFERENT LINKAGE FIELDS.
003500*
003600******************************************************************
003700*    CHANGE LOG
003800*
003900*    03/12/89  RTB   ORIGINAL PROGRAM, CLCLBCST -- FLAGS A
004000*                    LAB/EQUIPMENT COST WHEN IT DIFFERS FROM THE
004100*                    PHYSICIAN'S ESTIMATE BY MORE THAN HALF.
004200*    08/22/90  RTB   ADDED THE "F" FORMAT-AMOUNT ENTRY POINT FOR
004300*                    THE EXCEPTION LISTING'S DOLLAR COLUMN.
004400*    02/06/93  JS    RECOMPILED UNDER COBOL/370.
004500*    11/23/98  DWK   Y2K REVIEW -- NO DATE FIELDS IN THIS PGM,
004600*                    NOTHING TO CONVERT.  SIGNED OFF PER TKT
004700*                    Y2K-0451.
004800*    06/02/01  DWK   NO CHANGE -- RECOMPILE FOR NEW LOADLIB.
004900*    03/14/06  LNM   NO CHANGE -- RECOMPILE FOR NEW LOADLIB.
005000*    06/14/24  RTB   RENAMED CLCLBCST TO CLCDISCR AND REPOINTED
005100*                    THE LINKAGE RECORD AT THE FNOL CLAIMS
005200*                    INTAKE PROJECT -- SAME DISCREPANCY AND
005300*                    FORMAT LOGIC, NEW FIELD NAMES.  TKT CLM-1001.
005400*    06/18/24  RTB   ADDED THE "P" PARSE MODE SO THE EXTRACTOR
005500*                    DOES NOT HAVE TO CARRY ITS OWN COPY OF THE
005600*                    DIGIT-BY-DIGIT DOLLAR-STRING LOGIC.
005700*    07/02/24  RTB   FIXED THE HALF-AMOUNT COMPUTE TO CARRY 2
005800*                    DECIMAL PLACES -- ROUTING WAS ONE PENNY OFF
005900*                    ON A HANDFUL OF LARGE CLAIMS.  TKT CLM-1033.
006000*    08/19/24  KLD   ADDED THE 0 / 0 GUARD ON THE DISCREPANCY
006100*                    CHECK -- A CLAIM WITH NO INITIAL ESTIMATE
006200*                    WAS FALSELY FLAGGED.  TKT CLM-1078.
006300*    09/03/24  KLD   PARSE MODE NOW SCALES A SINGLE TRAILING
006400*                    FRACTION DIGIT UP TO CENTS (".5" -> 50
006500*                    CENTS, NOT 5).  TKT CLM-1091.
006600*
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 WORKING-STORAGE SECTION.
008000 01  MISC-FIELDS.
008100     05  WS-HALF-AMOUNT          PIC S9(7)V99 COMP-3.
008200     05  WS-DIFF-AMOUNT          PIC S9(7)V99 COMP-3.
008300     05  WS-EDIT-AMOUNT          PIC Z,ZZZ,ZZ9.99.
008400     05  WS-EDIT-AMOUNT-TBL REDEFINES WS-EDIT-AMOUNT.
008500         10  WS-EDIT-AMOUNT-CHAR PIC X(1) OCCURS 12 TIMES.
008600     05  WS-SCAN-SUB             PIC S9(4) COMP.
008700     05  WS-WHOLE-AMT            PIC 9(7) COMP-3 VALUE 0.
008800     05  WS-CENTS-AMT            PIC 9(2) COMP-3 VALUE 0.
008900     05  WS-DIGITS-AFTER-DOT     PIC 9(1) COMP VALUE 0.
009000     05  WS-SEEN-DOT-SW          PIC X(1) VALUE "N".
009100         88  DOT-ALREADY-SEEN        VALUE "Y".
009200     05  WS-ONE-CHAR             PIC X(1).
009300     05  WS-ONE-DIGIT REDEFINES WS-ONE-CHAR PIC 9(1).
009400     05  FILLER                  PIC X(10).
009500*
009600 LINKAGE SECTION.
009700 01  CALC-DISCREPANCY-REC.
009800     05  CALC-TYPE-SW               PIC X.
009900         88  PARSE-AMOUNT               VALUE "P".
010000         88  DISCREPANCY-CHECK          VALUE "D".
010100         88  FORMAT-AMOUNT              VALUE "F".
010200     05  CALC-ESTIMATED-DAMAGE          PIC 9(7)V99.
010300     05  CALC-INITIAL-ESTIMATE          PIC 9(7)V99.
010400     05  CALC-DISCREPANCY-SW            PIC X(1).
010500         88  DISCREPANCY-WAS-FOUND          VALUE "Y".
010600     05  CALC-AMOUNT-TEXT               PIC X(12).
010700     05  CALC-RAW-TEXT                  PIC X(15).
010800     05  CALC-RAW-TEXT-TBL REDEFINES CALC-RAW-TEXT.
010900         10  CALC-RAW-CHAR              PIC X(1) OCCURS 15 TIMES.
011000 01  RETURN-CD                          PIC 9(4) COMP.
011100*
011200 PROCEDURE DIVISION USING CALC-DISCREPANCY-REC, RETURN-CD.
011300 000-CLCDISCR-MAIN.
011400     IF PARSE-AMOUNT
011500         PERFORM 300-PARSE-AMOUNT THRU 300-EXIT
011600     ELSE IF DISCREPANCY-CHECK
011700         PERFORM 100-CALC-DISCREPANCY THRU 100-EXIT
011800     ELSE IF FORMAT-AMOUNT
011900         PERFORM 200-FORMAT-AMOUNT THRU 200-EXIT.
012000*
012100     MOVE ZERO TO RETURN-CD.
012200     GOBACK.
012300*
012400 100-CALC-DISCREPANCY.
012500     MOVE "N" TO CALC-DISCREPANCY-SW.
012600     IF CALC-ESTIMATED-DAMAGE = ZERO OR CALC-INITIAL-ESTIMATE = ZERO
012700         GO TO 100-EXIT.
012800*
012900     COMPUTE WS-HALF-AMOUNT ROUNDED = CALC-ESTIMATED-DAMAGE * 0.5.
013000     COMPUTE WS-DIFF-AMOUNT =
013100         CALC-ESTIMATED-DAMAGE - CALC-INITIAL-ESTIMATE.
013200     IF WS-DIFF-AMOUNT < ZERO
013300         MULTIPLY WS-DIFF-AMOUNT BY -1 GIVING WS-DIFF-AMOUNT.
013400*
013500     IF WS-DIFF-AMOUNT > WS-HALF-AMOUNT
013600         MOVE "Y" TO CALC-DISCREPANCY-SW.
013700 100-EXIT.
013800     EXIT.
013900*
014000 200-FORMAT-AMOUNT.
014100     MOVE CALC-ESTIMATED-DAMAGE TO WS-EDIT-AMOUNT.
014200     MOVE SPACES TO CALC-AMOUNT-TEXT.
014300     MOVE 1 TO WS-SCAN-SUB.
014400     PERFORM 210-SKIP-LEADING-SPACES THRU 210-EXIT
014500             UNTIL WS-SCAN-SUB > 12
014600             OR WS-EDIT-AMOUNT-CHAR(WS-SCAN-SUB) NOT = SPACE.
014700     MOVE WS-EDIT-AMOUNT(WS-SCAN-SUB:13 - WS-SCAN-SUB)
014800         TO CALC-AMOUNT-TEXT(1:13 - WS-SCAN-SUB).
014900 200-EXIT.
015000     EXIT.
015100*
015200 210-SKIP-LEADING-SPACES.
015300     ADD 1 TO WS-SCAN-SUB.
015400 210-EXIT.
015500     EXIT.
015600*
015700 300-PARSE-AMOUNT.
015800     MOVE ZERO TO WS-WHOLE-AMT, WS-CENTS-AMT, WS-DIGITS-AFTER-DOT.
015900     MOVE "N" TO WS-SEEN-DOT-SW.
016000     PERFORM 310-PARSE-ONE-CHAR THRU 310-EXIT
016100             VARYING WS-SCAN-SUB FROM 1 BY 1
016200             UNTIL WS-SCAN-SUB > 15.
016300*
016400     IF WS-DIGITS-AFTER-DOT = 1
016500         COMPUTE WS-CENTS-AMT = WS-CENTS-AMT * 10.
016600*
016700     COMPUTE CALC-ESTIMATED-DAMAGE =
016800         WS-WHOLE-AMT + (WS-CENTS-AMT / 100).
016900 300-EXIT.
017000     EXIT.
017100*
017200 310-PARSE-ONE-CHAR.
017300     MOVE CALC-RAW-CHAR(WS-SCAN-SUB) TO WS-ONE-CHAR.
017400     IF WS-ONE-CHAR = "."
017500         MOVE "Y" TO WS-SEEN-DOT-SW
017600         GO TO 310-EXIT.
017700     IF WS-ONE-CHAR = "$" OR WS-ONE-CHAR = ","
017800             OR WS-ONE-CHAR = SPACE
017900         GO TO 310-EXIT.
018000     IF WS-ONE-CHAR NOT NUMERIC
018100         GO TO 310-EXIT.
018200*
018300     IF NOT DOT-ALREADY-SEEN
018400         COMPUTE WS-WHOLE-AMT = WS-WHOLE-AMT * 10 + WS-ONE-DIGIT
018500     ELSE
018600         IF WS-DIGITS-AFTER-DOT < 2
018700             COMPUTE WS-CENTS-AMT = WS-CENTS-AMT * 10 + WS-ONE-DIGIT
018800             ADD 1 TO WS-DIGITS-AFTER-DOT.
018900 310-EXIT.
019000     EXIT.

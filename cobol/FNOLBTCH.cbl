000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FNOLBTCH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 09/03/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS AND ROUTES A BATCH OF FIRST-NOTICE-
001400*          OF-LOSS (FNOL) INSURANCE CLAIM DOCUMENTS.
001500*
001600*          IT CONTAINS ONE LABELLED-TEXT DOCUMENT PER CLAIM, EACH
001700*          A RUN OF "LABEL: VALUE" LINES ENDED BY A BLANK LINE.
001800*
001900*          THE PROGRAM EXTRACTS THE 16 FNOL FIELDS FROM EACH
002000*          DOCUMENT, CHECKS THE 8 MANDATORY FIELDS, SCANS FOR
002100*          FRAUD RED FLAGS, ROUTES THE CLAIM TO ONE OF 5 QUEUES,
002200*          WRITES A RESULT RECORD FOR EVERY CLAIM AND A SUMMARY
002300*          STATISTICS REPORT AT END OF BATCH.
002400*
002500******************************************************************
002600*
002700*          THIS PROGRAM WAS ORIGINALLY DALYEDIT, THE DAILY PATIENT
002800*          ROOM-CHARGES EDIT RUN.  WHEN THE HOSPITAL BILLING WORK
002900*          MOVED OFF THIS LOADLIB IN 2024 THE SHOP REUSED THE SAME
003000*          PROGRAM-ID AND SHAPE (SINGLE INPUT FILE, EDIT, ROUTE,
003100*          SUMMARIZE) FOR THE NEW CLAIMS INTAKE PROJECT RATHER THAN
003200*          STAND UP A NEW COMPILE-LIST ENTRY.  SEE THE CHANGE LOG.
003300*
003400******************************************************************
003500 
003600           INPUT FILE              -   DDS0001.CLAIMSIN
003700 
003800           OUTPUT FILE PRODUCED    -   DDS0001.RESULTSOUT
003900 
004000           SUMMARY REPORT          -   DDS0001.SUMRPT
004100 
004200******************************************************************
004300*    CHANGE LOG
004400*
004500*    01/23/88  JS    ORIGINAL PROGRAM, DALYEDIT -- DAILY PATIENT
004600*                    ROOM-CHARGES EDIT AGAINST THE VSAM PATIENT
004700*                    MASTER AND THE DIAG_CODES/HOSP_BED DB2 TABLES.
004800*    03/02/89  JS    ADDED THE EQUIPMENT-CHARGES CROSS-EDIT TABLE.
004900*    01/03/99  DWK   ORIGINAL RTN -- CURR-DTE.
005000*    11/23/98  DWK   Y2K REVIEW -- ROOM-DATE-FROM/TO AND CURR-DTE
005100*                    ARE 2-DIGIT YEAR FIELDS.  WINDOWED (SLIDING
005200*                    CUTOFF 50) RATHER THAN EXPANDED -- NO ROOM IN
005300*                    THE RECORD LAYOUT FOR A 4-DIGIT YEAR THIS LATE
005400*                    IN THE PROJECT.  TKT Y2K-0308.
005500*    06/02/01  DWK   RECOMPILE FOR NEW LOADLIB -- NO SOURCE CHANGE.
005600*    03/14/06  LNM   RECOMPILE FOR NEW LOADLIB -- NO SOURCE CHANGE.
005700*    06/14/24  RTB   HOSPITAL ROOM-CHARGES BILLING MOVED OFF THIS
005800*                    LOADLIB.  GUTTED DALYEDIT AND REBUILT IT AS
005900*                    FNOLBTCH FOR THE NEW FNOL CLAIMS INTAKE
006000*                    PROJECT -- SAME SHAPE (EDIT/ROUTE/SUMMARIZE A
006100*                    SINGLE DAILY INPUT FILE), ALL NEW BUSINESS
006200*                    LOGIC.  DROPPED THE VSAM MASTER AND THE DB2
006300*                    LOOKUPS -- THIS PROJECT CARRIES NO DATABASE.
006400*                    TKT CLM-1001.
006500*    06/16/24  RTB   ADDED THE 16-FIELD LABEL SCAN (900/910/920
006600*                    SERIES) TO REPLACE THE OLD FIXED-COLUMN PATDATA
006700*                    READ.
006800*    06/20/24  KLD   ADDED THE END-OF-BATCH SUMMARY STATISTICS
006900*                    REPORT (950 SERIES), STYLED ON THE OLD PATLIST
007000*                    REPORT.  CALLS THE NEW PCTCALC SUBPROGRAM FOR
007100*                    THE ROUTE PERCENTAGES.  TKT CLM-1010.
007200*    06/22/24  RTB   ADDED THE 8-FIELD MANDATORY-FIELD CHECK (300
007300*                    SERIES) AND THE RED-FLAG KEYWORD SCAN (400/420/
007400*                    430/440 SERIES).  TKT CLM-1015.
007500*    06/28/24  RTB   ADDED THE 6-RULE ROUTING ENGINE (500 SERIES)
007600*                    AND THE PER-CLAIM DETAIL LINE (750).  TKT
007700*                    CLM-1022.
007800*    07/09/24  KLD   FIXED THE SPECIALIST-QUEUE KEYWORD SCAN -- IT
007900*                    WAS COMPARING AGAINST THE RAW MIXED-CASE CLAIM
008000*                    TYPE INSTEAD OF THE UPPERCASED COPY.  NO CLAIM
008100*                    WAS EVER MATCHING.  TKT CLM-1041.
008200*    07/22/24  RTB   RED-FLAG MESSAGES NOW SHOW THE KEYWORD IN THE
008300*                    SAME CASE AS THE BUSINESS SPEC ("FRAUD" ->
008400*                    'fraud') INSTEAD OF THE UPPERCASED SCAN COPY.
008500*                    TKT CLM-1058.
008600*    08/05/24  KLD   THE MISSING-FIELDS LIST WAS PICKING UP A STRAY
008700*                    ", " WHEN THE FIRST MANDATORY FIELD WAS PRESENT
008800*                    AND A LATER ONE WAS MISSING.  FIXED THE COMMA
008900*                    LOGIC TO KEY OFF THE RUNNING COUNT, NOT
009000*                    POSITION.  TKT CLM-1064.
009100*    09/03/24  KLD   AVERAGE-FIELDS-PER-CLAIM ON THE SUMMARY REPORT
009200*                    WAS COUNTING THE DOCUMENT-NAME SLOT -- BACKED
009300*                    IT OUT SO THE AVERAGE IS OVER THE 16 SCANNED
009400*                    FIELDS ONLY, PER THE ORIGINAL SPEC.  TKT
009500*                    CLM-1091.
009600*
009700******************************************************************
009800 ENVIRONMENT DIVISION.
009900 CONFIGURATION SECTION.
010000 SOURCE-COMPUTER. IBM-390.
010100 OBJECT-COMPUTER. IBM-390.
010200 SPECIAL-NAMES.
010300     C01 IS TOP-OF-FORM.
010400 INPUT-OUTPUT SECTION.
010500 FILE-CONTROL.
010600     SELECT CLAIMS-IN
010700     ASSIGN TO UT-S-CLAIMSIN
010800       ACCESS MODE IS SEQUENTIAL
010900       FILE STATUS IS OFCODE.
011000 
011100     SELECT RESULTS-OUT
011200     ASSIGN TO UT-S-RESULTSOUT
011300       ACCESS MODE IS SEQUENTIAL
011400       FILE STATUS IS OFCODE.
011500 
011600     SELECT SUMRPT
011700     ASSIGN TO UT-S-SUMRPT
011800       ORGANIZATION IS SEQUENTIAL.
011900 
012000 DATA DIVISION.
012100 FILE SECTION.
012200 FD  CLAIMS-IN
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 200 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS CLM-INPUT-LINE.
012800 01  CLM-INPUT-LINE                  PIC X(200).
012900 
013000****** ONE OCCURRENCE IS WRITTEN FOR EVERY CLAIM READ FROM CLAIMS-IN
013100 FD  RESULTS-OUT
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 422 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS RESULTS-OUT-REC.
013700 01  RESULTS-OUT-REC                 PIC X(422).
013800 
013900****** END-OF-BATCH STATISTICS REPORT, PLUS ONE DETAIL LINE PAIR
014000****** PER CLAIM AS THE BATCH RUNS
014100 FD  SUMRPT
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 132 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS SUMRPT-REC.
014700 01  SUMRPT-REC                      PIC X(132).
014800 
014900 WORKING-STORAGE SECTION.
015000 01  FILE-STATUS-CODES.
015100     05  OFCODE                      PIC X(2).
015200         88  CODE-WRITE                  VALUE SPACES.
015300 
015400**   THE 16-FIELD FNOL INTAKE RECORD, BUILT BY THE LABEL SCAN
015500 COPY CLMINTK.
015600 
015700**   THE 6-FIELD CLAIM RESULT RECORD, BUILT BY THE ROUTING ENGINE
015800 COPY CLMRSLT.
015900 
016000 01  WS-CLAIM-LINE                   PIC X(200).
016100 01  WS-LINE-UPPER                   PIC X(200).
016200 
016300 01  WS-CASE-CONVERT-TABLE.
016400     05  WS-LOWER-ALPHABET           PIC X(26)
016500             VALUE "abcdefghijklmnopqrstuvwxyz".
016600     05  WS-UPPER-ALPHABET           PIC X(26)
016700             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016800 
016900 01  FLAGS-AND-SWITCHES.
017000     05  MORE-DATA-SW                PIC X(1) VALUE "Y".
017100         88  NO-MORE-DATA                VALUE "N".
017200     05  MORE-LINES-SW               PIC X(1) VALUE "Y".
017300         88  MORE-CLAIM-LINES            VALUE "Y".
017400     05  WS-SAW-ANY-LINE-SW          PIC X(1) VALUE "N".
017500         88  SAW-A-CLAIM-LINE            VALUE "Y".
017600 
017700 01  COUNTERS-AND-ACCUMULATORS.
017800     05  WS-TOTAL-CLAIMS             PIC 9(7) COMP.
017900     05  WS-TOTAL-MISSING            PIC 9(7) COMP.
018000     05  WS-TOTAL-FLAGS              PIC 9(7) COMP.
018100     05  WS-TOTAL-EXTRACTED-FIELDS   PIC 9(9) COMP.
018200     05  WS-CLAIM-EXTRACTED-COUNT    PIC 9(2) COMP.
018300     05  WS-MISSING-PTR              PIC S9(4) COMP.
018400     05  WS-MISSING-TEXT-LTH         PIC S9(4) COMP.
018500     05  WS-REASON-PTR               PIC S9(4) COMP.
018600     05  WS-RPT-PTR                  PIC S9(4) COMP.
018700     05  WS-RPT-SUB                  PIC S9(4) COMP.
018800     05  WS-REDFLAG-SUB              PIC S9(4) COMP.
018900     05  WS-SPEC-SUB                 PIC S9(4) COMP.
019000     05  STR-LTH                     PIC S9(4) COMP.
019100 
019200**   1=FAST_TRACK 2=INVESTIGATION_QUEUE 3=MANUAL_REVIEW
019300**   4=SPECIALIST_QUEUE 5=STANDARD_PROCESSING -- ALPHABETICAL ORDER,
019400**   ALSO THE ORDER THE SUMMARY REPORT PRINTS THEM IN.
019500 01  WS-ROUTE-COUNTS-TABLE.
019600     05  WS-RT-CNT OCCURS 5 TIMES    PIC 9(7) COMP.
019700 
019800 01  WS-ROUTE-NAMES-TABLE.
019900     05  FILLER PIC X(20) VALUE "FAST_TRACK".
020000     05  FILLER PIC X(20) VALUE "INVESTIGATION_QUEUE".
020100     05  FILLER PIC X(20) VALUE "MANUAL_REVIEW".
020200     05  FILLER PIC X(20) VALUE "SPECIALIST_QUEUE".
020300     05  FILLER PIC X(20) VALUE "STANDARD_PROCESSING".
020400 01  WS-ROUTE-NAMES-TBL REDEFINES WS-ROUTE-NAMES-TABLE.
020500     05  WS-ROUTE-NAME OCCURS 5 TIMES PIC X(20).
020600 
020700**   RED-FLAG KEYWORDS, UPPERCASE FORM (FOR THE SUBSTRING SCAN)
020800 01  WS-REDFLAG-KEYWORD-TABLE.
020900     05  FILLER PIC X(30) VALUE "FRAUD".
021000     05  FILLER PIC X(30) VALUE "STAGED".
021100     05  FILLER PIC X(30) VALUE "INCONSISTENT".
021200     05  FILLER PIC X(30) VALUE "SUSPICIOUS".
021300     05  FILLER PIC X(30) VALUE "QUESTIONABLE".
021400     05  FILLER PIC X(30) VALUE "FABRICATED".
021500     05  FILLER PIC X(30) VALUE "FALSE CLAIM".
021600 01  WS-REDFLAG-KEYWORD-TBL REDEFINES WS-REDFLAG-KEYWORD-TABLE.
021700     05  WS-REDFLAG-KEYWORD OCCURS 7 TIMES PIC X(30).
021800 
021900**   SAME 7 KEYWORDS, LOWERCASE, FOR THE "RED FLAG DETECTED" MESSAGE
022000 01  WS-REDFLAG-DISPLAY-TABLE.
022100     05  FILLER PIC X(15) VALUE "fraud".
022200     05  FILLER PIC X(15) VALUE "staged".
022300     05  FILLER PIC X(15) VALUE "inconsistent".
022400     05  FILLER PIC X(15) VALUE "suspicious".
022500     05  FILLER PIC X(15) VALUE "questionable".
022600     05  FILLER PIC X(15) VALUE "fabricated".
022700     05  FILLER PIC X(15) VALUE "false claim".
022800 01  WS-REDFLAG-DISPLAY-TBL REDEFINES WS-REDFLAG-DISPLAY-TABLE.
022900     05  WS-REDFLAG-DISPLAY OCCURS 7 TIMES PIC X(15).
023000 
023100 01  WS-REDFLAG-KEYWORD-LTHS.
023200     05  FILLER                      PIC 9(2) COMP VALUE 5.
023300     05  FILLER                      PIC 9(2) COMP VALUE 6.
023400     05  FILLER                      PIC 9(2) COMP VALUE 12.
023500     05  FILLER                      PIC 9(2) COMP VALUE 10.
023600     05  FILLER                      PIC 9(2) COMP VALUE 12.
023700     05  FILLER                      PIC 9(2) COMP VALUE 10.
023800     05  FILLER                      PIC 9(2) COMP VALUE 11.
023900 01  WS-REDFLAG-KEYWORD-LTH-TBL REDEFINES WS-REDFLAG-KEYWORD-LTHS.
024000     05  WS-REDFLAG-KEYWORD-LTH OCCURS 7 TIMES PIC 9(2) COMP.
024100 
024200**   SPECIALIST-QUEUE CLAIM-TYPE KEYWORDS, UPPERCASE FORM
024300 01  WS-SPECIALIST-KEYWORD-TABLE.
024400     05  FILLER PIC X(30) VALUE "INJURY".
024500     05  FILLER PIC X(30) VALUE "BODILY INJURY".
024600     05  FILLER PIC X(30) VALUE "PERSONAL INJURY".
024700     05  FILLER PIC X(30) VALUE "WORKERS COMPENSATION".
024800     05  FILLER PIC X(30) VALUE "LIABILITY".
024900 01  WS-SPECIALIST-KEYWORD-TBL REDEFINES WS-SPECIALIST-KEYWORD-TABLE.
025000     05  WS-SPECIALIST-KEYWORD OCCURS 5 TIMES PIC X(30).
025100 
025200 01  WS-SPECIALIST-KEYWORD-LTHS.
025300     05  FILLER                      PIC 9(2) COMP VALUE 6.
025400     05  FILLER                      PIC 9(2) COMP VALUE 13.
025500     05  FILLER                      PIC 9(2) COMP VALUE 15.
025600     05  FILLER                      PIC 9(2) COMP VALUE 20.
025700     05  FILLER                      PIC 9(2) COMP VALUE 9.
025800 01  WS-SPECIALIST-KEYWORD-LTH-TBL
025850     REDEFINES WS-SPECIALIST-KEYWORD-LTHS.
025900     05  WS-SPECIALIST-KEYWORD-LTH OCCURS 5 TIMES PIC 9(2) COMP.
026000 
026100 01  WS-STRLTH-WORK                  PIC X(255).
026200 
026300 01  WS-DESC-SCAN-AREA.
026400     05  WS-DESC-UPPER               PIC X(120).
026500     05  WS-DESC-LTH                 PIC S9(4) COMP.
026600     05  WS-CLAIMTYPE-UPPER          PIC X(30).
026700 
026800 01  WS-KEYWORD-SEARCH-AREA.
026900     05  WS-SEARCH-TEXT              PIC X(120).
027000     05  WS-SEARCH-TEXT-LTH          PIC S9(4) COMP.
027100     05  WS-SEARCH-KEYWORD           PIC X(30).
027200     05  WS-SEARCH-KEYWORD-LTH       PIC S9(4) COMP.
027300     05  WS-SEARCH-LAST-POS          PIC S9(4) COMP.
027400     05  WS-SEARCH-POS               PIC S9(4) COMP.
027500     05  WS-SEARCH-FOUND-SW          PIC X(1).
027600         88  KEYWORD-WAS-FOUND           VALUE "Y".
027700 
027800 01  WS-FLAG-TEXT-AREA.
027900     05  WS-FLAG-TEXT                PIC X(200).
028000     05  WS-FLAG-PTR                 PIC S9(4) COMP.
028100 
028200**   LOCAL COPY OF CLCDISCR'S LINKAGE RECORD
028300 01  WS-CALC-REC.
028400     05  WS-CALC-TYPE-SW             PIC X.
028500     05  WS-CALC-ESTIMATED-DAMAGE    PIC 9(7)V99.
028600     05  WS-CALC-INITIAL-ESTIMATE    PIC 9(7)V99.
028700     05  WS-CALC-DISCREPANCY-SW      PIC X(1).
028800         88  CALC-FOUND-DISCREPANCY      VALUE "Y".
028900     05  WS-CALC-AMOUNT-TEXT         PIC X(12).
029000     05  WS-CALC-RAW-TEXT            PIC X(15).
029100 01  WS-CALC-RETURN-CD               PIC 9(4) COMP.
029200 
029300**   LOCAL COPY OF PCTCALC'S LINKAGE RECORD
029400 01  WS-PCT-REC.
029500     05  WS-PCT-ROUTE-COUNT          PIC 9(7) COMP.
029600     05  WS-PCT-TOTAL-CLAIMS         PIC 9(7) COMP.
029700     05  WS-PCT-PERCENT-OUT          PIC 9(3)V9 COMP-3.
029800 01  WS-PCT-RETURN-CD                PIC S9(9) COMP-5.
029900 
030000 01  WS-AVG-FIELDS-9V9               PIC 9(3)V9 COMP-3.
030100 
030200 01  WS-COUNT-EDIT-AREA.
030300     05  WS-COUNT-EDIT               PIC ZZZ,ZZ9.
030400     05  WS-COUNT-EDIT-TBL REDEFINES WS-COUNT-EDIT.
030500         10  WS-COUNT-EDIT-CHAR OCCURS 7 TIMES PIC X(1).
030600     05  WS-COUNT-EDIT-POS           PIC S9(4) COMP.
030700 
030800 01  WS-PCT-EDIT-AREA.
030900     05  WS-PCT-EDIT                 PIC ZZ9.9.
031000     05  WS-PCT-EDIT-TBL REDEFINES WS-PCT-EDIT.
031100         10  WS-PCT-EDIT-CHAR OCCURS 5 TIMES PIC X(1).
031200     05  WS-PCT-EDIT-POS             PIC S9(4) COMP.
031300 
031400 01  WS-DTL-EXTR-EDIT                PIC Z9.
031500 01  WS-DTL-MISS-EDIT                PIC Z9.
031600 01  WS-DTL-FLAG-EDIT                PIC Z9.
031700 
031800 01  WS-RPT-LINE                     PIC X(132).
031900 01  WS-RPT-BLANK                    PIC X(132) VALUE SPACES.
032000 01  WS-RPT-BANNER                   PIC X(70) VALUE ALL "=".
032100 01  WS-RPT-TITLE                    PIC X(70)
032150     VALUE "  SUMMARY STATISTICS".
032200 
032300 77  ZERO-VAL                        PIC 9 VALUE 0.
032400 77  ONE-VAL                         PIC 9 VALUE 1.
032500 77  WS-RUN-DATE                     PIC 9(6).
032600 
032700 PROCEDURE DIVISION.
032800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032900     PERFORM 100-MAINLINE THRU 100-EXIT
033000             UNTIL NO-MORE-DATA.
033100     PERFORM 999-CLEANUP THRU 999-EXIT.
033200     MOVE +0 TO RETURN-CODE.
033300     GOBACK.
033400 
033500 000-HOUSEKEEPING.
033600     DISPLAY "******** BEGIN JOB FNOLBTCH ********".
033700     ACCEPT WS-RUN-DATE FROM DATE.
033800     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-ROUTE-COUNTS-TABLE.
033900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034000     PERFORM 900-READ-CLAIM-DOC THRU 900-EXIT.
034100     IF NO-MORE-DATA
034200         DISPLAY "*** EMPTY CLAIMS-IN FILE ***"
034300         GO TO 1000-ABEND-RTN.
034400 000-EXIT.
034500     EXIT.
034600 
034700 100-MAINLINE.
034800     MOVE SPACES TO CLM-RESULT-REC-X.
034900     MOVE DOCUMENT-NAME TO RSLT-DOCUMENT-NAME.
035000     ADD 1 TO WS-TOTAL-CLAIMS.
035100     PERFORM 300-CHECK-MANDATORY-FIELDS THRU 300-EXIT.
035200     PERFORM 400-RED-FLAG-SCREEN THRU 400-EXIT.
035300     PERFORM 500-ROUTE-CLAIM THRU 500-EXIT.
035400     PERFORM 600-BUILD-REASONING-TEXT THRU 600-EXIT.
035500     PERFORM 700-WRITE-RESULT-REC THRU 700-EXIT.
035600     PERFORM 750-PRINT-DETAIL-LINE THRU 750-EXIT.
035700     ADD RSLT-MISSING-FIELD-COUNT TO WS-TOTAL-MISSING.
035800     ADD RSLT-FLAG-COUNT TO WS-TOTAL-FLAGS.
035900     ADD WS-CLAIM-EXTRACTED-COUNT TO WS-TOTAL-EXTRACTED-FIELDS.
036000     PERFORM 900-READ-CLAIM-DOC THRU 900-EXIT.
036100 100-EXIT.
036200     EXIT.
036300 
036400 300-CHECK-MANDATORY-FIELDS.
036500****** THE 8 MANDATORY FIELDS, IN THE ORDER THE BUSINESS RULE
036600****** REQUIRES -- ORDER MATTERS, IT IS THE ORDER THE MISSING-
036700****** FIELDS LIST PRINTS IN.
036800     MOVE ZERO TO WS-CLAIM-EXTRACTED-COUNT.
036900     INSPECT CLM-LABEL-FOUND-FLAGS TALLYING WS-CLAIM-EXTRACTED-COUNT
037000             FOR ALL "Y".
037100     MOVE ZERO TO RSLT-MISSING-FIELD-COUNT.
037200     MOVE SPACES TO RSLT-MISSING-FIELDS-TEXT.
037300     MOVE 1 TO WS-MISSING-PTR.
037400 
037500     IF NOT CLM-POLNBR-WAS-FOUND
037600         IF RSLT-MISSING-FIELD-COUNT > 0
037700             STRING ", " DELIMITED BY SIZE
037800                 INTO RSLT-MISSING-FIELDS-TEXT
037900                 WITH POINTER WS-MISSING-PTR
038000             END-STRING
038100         END-IF
038200         STRING "policy_number" DELIMITED BY SIZE
038300             INTO RSLT-MISSING-FIELDS-TEXT
038400             WITH POINTER WS-MISSING-PTR
038500         END-STRING
038600         ADD 1 TO RSLT-MISSING-FIELD-COUNT
038700     END-IF.
038800 
038900     IF NOT CLM-POLHLDR-WAS-FOUND
039000         IF RSLT-MISSING-FIELD-COUNT > 0
039100             STRING ", " DELIMITED BY SIZE
039200                 INTO RSLT-MISSING-FIELDS-TEXT
039300                 WITH POINTER WS-MISSING-PTR
039400             END-STRING
039500         END-IF
039600         STRING "policyholder_name" DELIMITED BY SIZE
039700             INTO RSLT-MISSING-FIELDS-TEXT
039800             WITH POINTER WS-MISSING-PTR
039900         END-STRING
040000         ADD 1 TO RSLT-MISSING-FIELD-COUNT
040100     END-IF.
040200 
040300     IF NOT CLM-INCDATE-WAS-FOUND
040400         IF RSLT-MISSING-FIELD-COUNT > 0
040500             STRING ", " DELIMITED BY SIZE
040600                 INTO RSLT-MISSING-FIELDS-TEXT
040700                 WITH POINTER WS-MISSING-PTR
040800             END-STRING
040900         END-IF
041000         STRING "incident_date" DELIMITED BY SIZE
041100             INTO RSLT-MISSING-FIELDS-TEXT
041200             WITH POINTER WS-MISSING-PTR
041300         END-STRING
041400         ADD 1 TO RSLT-MISSING-FIELD-COUNT
041500     END-IF.
041600 
041700     IF NOT CLM-INCLOC-WAS-FOUND
041800         IF RSLT-MISSING-FIELD-COUNT > 0
041900             STRING ", " DELIMITED BY SIZE
042000                 INTO RSLT-MISSING-FIELDS-TEXT
042100                 WITH POINTER WS-MISSING-PTR
042200             END-STRING
042300         END-IF
042400         STRING "incident_location" DELIMITED BY SIZE
042500             INTO RSLT-MISSING-FIELDS-TEXT
042600             WITH POINTER WS-MISSING-PTR
042700         END-STRING
042800         ADD 1 TO RSLT-MISSING-FIELD-COUNT
042900     END-IF.
043000 
043100     IF NOT CLM-INCDESC-WAS-FOUND
043200         IF RSLT-MISSING-FIELD-COUNT > 0
043300             STRING ", " DELIMITED BY SIZE
043400                 INTO RSLT-MISSING-FIELDS-TEXT
043500                 WITH POINTER WS-MISSING-PTR
043600             END-STRING
043700         END-IF
043800         STRING "incident_description" DELIMITED BY SIZE
043900             INTO RSLT-MISSING-FIELDS-TEXT
044000             WITH POINTER WS-MISSING-PTR
044100         END-STRING
044200         ADD 1 TO RSLT-MISSING-FIELD-COUNT
044300     END-IF.
044400 
044500     IF NOT CLM-CLAIMTYP-WAS-FOUND
044600         IF RSLT-MISSING-FIELD-COUNT > 0
044700             STRING ", " DELIMITED BY SIZE
044800                 INTO RSLT-MISSING-FIELDS-TEXT
044900                 WITH POINTER WS-MISSING-PTR
045000             END-STRING
045100         END-IF
045200         STRING "claim_type" DELIMITED BY SIZE
045300             INTO RSLT-MISSING-FIELDS-TEXT
045400             WITH POINTER WS-MISSING-PTR
045500         END-STRING
045600         ADD 1 TO RSLT-MISSING-FIELD-COUNT
045700     END-IF.
045800 
045900     IF NOT CLM-ASSETTYP-WAS-FOUND
046000         IF RSLT-MISSING-FIELD-COUNT > 0
046100             STRING ", " DELIMITED BY SIZE
046200                 INTO RSLT-MISSING-FIELDS-TEXT
046300                 WITH POINTER WS-MISSING-PTR
046400             END-STRING
046500         END-IF
046600         STRING "asset_type" DELIMITED BY SIZE
046700             INTO RSLT-MISSING-FIELDS-TEXT
046800             WITH POINTER WS-MISSING-PTR
046900         END-STRING
047000         ADD 1 TO RSLT-MISSING-FIELD-COUNT
047100     END-IF.
047200 
047300     IF NOT CLM-ESTDMG-WAS-FOUND
047400         IF RSLT-MISSING-FIELD-COUNT > 0
047500             STRING ", " DELIMITED BY SIZE
047600                 INTO RSLT-MISSING-FIELDS-TEXT
047700                 WITH POINTER WS-MISSING-PTR
047800             END-STRING
047900         END-IF
048000         STRING "estimated_damage" DELIMITED BY SIZE
048100             INTO RSLT-MISSING-FIELDS-TEXT
048200             WITH POINTER WS-MISSING-PTR
048300         END-STRING
048400         ADD 1 TO RSLT-MISSING-FIELD-COUNT
048500     END-IF.
048600 
048700     COMPUTE WS-MISSING-TEXT-LTH = WS-MISSING-PTR - 1.
048800 300-EXIT.
048900     EXIT.
049000 
049100 400-RED-FLAG-SCREEN.
049200     MOVE ZERO TO RSLT-FLAG-COUNT.
049300     MOVE SPACES TO WS-FLAG-TEXT.
049400     MOVE 1 TO WS-FLAG-PTR.
049500     MOVE INCIDENT-DESC TO WS-DESC-UPPER.
049600     INSPECT WS-DESC-UPPER CONVERTING WS-LOWER-ALPHABET TO
049700             WS-UPPER-ALPHABET.
049800     MOVE WS-DESC-UPPER TO WS-STRLTH-WORK.
049900     CALL 'STRLTH' USING WS-STRLTH-WORK, WS-DESC-LTH.
050000 
050100     MOVE 1 TO WS-REDFLAG-SUB.
050200     PERFORM 420-CHECK-ONE-REDFLAG THRU 420-EXIT
050300             VARYING WS-REDFLAG-SUB FROM 1 BY 1
050400             UNTIL WS-REDFLAG-SUB > 7.
050500 
050600     PERFORM 450-CHECK-ESTIMATE-DISCREPANCY THRU 450-EXIT.
050700 400-EXIT.
050800     EXIT.
050900 
051000 420-CHECK-ONE-REDFLAG.
051100     MOVE WS-DESC-UPPER TO WS-SEARCH-TEXT.
051200     MOVE WS-DESC-LTH TO WS-SEARCH-TEXT-LTH.
051300     MOVE WS-REDFLAG-KEYWORD(WS-REDFLAG-SUB) TO WS-SEARCH-KEYWORD.
051400     MOVE WS-REDFLAG-KEYWORD-LTH(WS-REDFLAG-SUB)
051450         TO WS-SEARCH-KEYWORD-LTH.
051500     PERFORM 430-SCAN-FOR-KEYWORD THRU 430-EXIT.
051600     IF KEYWORD-WAS-FOUND
051700         PERFORM 440-ADD-REDFLAG-MESSAGE THRU 440-EXIT.
051800 420-EXIT.
051900     EXIT.
052000 
052100 430-SCAN-FOR-KEYWORD.
052200****** GENERIC SUBSTRING SEARCH -- ALSO USED BY 535 FOR THE
052300****** SPECIALIST-QUEUE CLAIM-TYPE KEYWORDS.
052400     MOVE "N" TO WS-SEARCH-FOUND-SW.
052500     COMPUTE WS-SEARCH-LAST-POS =
052600         WS-SEARCH-TEXT-LTH - WS-SEARCH-KEYWORD-LTH + 1.
052700     IF WS-SEARCH-LAST-POS < 1
052800         GO TO 430-EXIT.
052900     MOVE 1 TO WS-SEARCH-POS.
053000     PERFORM 435-COMPARE-AT-POS THRU 435-EXIT
053100             VARYING WS-SEARCH-POS FROM 1 BY 1
053200             UNTIL WS-SEARCH-POS > WS-SEARCH-LAST-POS
053300             OR KEYWORD-WAS-FOUND.
053400 430-EXIT.
053500     EXIT.
053600 
053700 435-COMPARE-AT-POS.
053800     IF WS-SEARCH-TEXT(WS-SEARCH-POS:WS-SEARCH-KEYWORD-LTH) =
053900        WS-SEARCH-KEYWORD(1:WS-SEARCH-KEYWORD-LTH)
054000         MOVE "Y" TO WS-SEARCH-FOUND-SW.
054100 435-EXIT.
054200     EXIT.
054300 
054400 440-ADD-REDFLAG-MESSAGE.
054500     ADD 1 TO RSLT-FLAG-COUNT.
054600     IF RSLT-FLAG-COUNT > 1
054700         STRING " | " DELIMITED BY SIZE
054800             INTO WS-FLAG-TEXT
054900             WITH POINTER WS-FLAG-PTR
055000         END-STRING
055100     END-IF.
055200     STRING "Red flag detected: '" DELIMITED BY SIZE
055300            WS-REDFLAG-DISPLAY(WS-REDFLAG-SUB)
055350                (1:WS-REDFLAG-KEYWORD-LTH(WS-REDFLAG-SUB))
055400                DELIMITED BY SIZE
055500            "' found in incident description" DELIMITED BY SIZE
055600            INTO WS-FLAG-TEXT
055700            WITH POINTER WS-FLAG-PTR
055800     END-STRING.
055900 440-EXIT.
056000     EXIT.
056100 
056200 450-CHECK-ESTIMATE-DISCREPANCY.
056300     IF ESTIMATED-DAMAGE = ZERO OR INITIAL-ESTIMATE = ZERO
056400         GO TO 450-EXIT.
056500     MOVE "D" TO WS-CALC-TYPE-SW.
056600     MOVE ESTIMATED-DAMAGE TO WS-CALC-ESTIMATED-DAMAGE.
056700     MOVE INITIAL-ESTIMATE TO WS-CALC-INITIAL-ESTIMATE.
056800     CALL 'CLCDISCR' USING WS-CALC-REC, WS-CALC-RETURN-CD.
056900     IF NOT CALC-FOUND-DISCREPANCY
057000         GO TO 450-EXIT.
057100 
057200     ADD 1 TO RSLT-FLAG-COUNT.
057300     IF RSLT-FLAG-COUNT > 1
057400         STRING " | " DELIMITED BY SIZE
057500             INTO WS-FLAG-TEXT
057600             WITH POINTER WS-FLAG-PTR
057700         END-STRING
057800     END-IF.
057900     STRING
058000       "Inconsistency detected: Large discrepancy between"
058050         DELIMITED BY SIZE
058100       " estimated and initial damage" DELIMITED BY SIZE
058200         INTO WS-FLAG-TEXT
058300         WITH POINTER WS-FLAG-PTR
058400     END-STRING.
058500 450-EXIT.
058600     EXIT.
058700 
058800 500-ROUTE-CLAIM.
058900****** STRICT PRIORITY ORDER -- FIRST MATCHING RULE WINS.
059000     IF RSLT-MISSING-FIELD-COUNT > 0
059100         PERFORM 510-ROUTE-MANUAL-REVIEW THRU 510-EXIT
059200         GO TO 500-EXIT.
059300     IF RSLT-FLAG-COUNT > 0
059400         PERFORM 520-ROUTE-INVESTIGATION THRU 520-EXIT
059500         GO TO 500-EXIT.
059600     PERFORM 530-CHECK-SPECIALIST THRU 530-EXIT.
059700     IF RSLT-IS-SPECIALIST
059800         GO TO 500-EXIT.
059900     PERFORM 540-ROUTE-BY-DAMAGE THRU 540-EXIT.
060000 500-EXIT.
060100     EXIT.
060200 
060300 510-ROUTE-MANUAL-REVIEW.
060400     MOVE "MANUAL_REVIEW" TO RSLT-RECOMMENDED-ROUTE.
060500     ADD 1 TO WS-RT-CNT(3).
060600     MOVE 1 TO WS-REASON-PTR.
060700     MOVE SPACES TO RSLT-REASONING.
060800     STRING "Missing mandatory fields: " DELIMITED BY SIZE
060900            RSLT-MISSING-FIELDS-TEXT(1:WS-MISSING-TEXT-LTH)
061000                DELIMITED BY SIZE
061100            INTO RSLT-REASONING
061200            WITH POINTER WS-REASON-PTR
061300     END-STRING.
061400 510-EXIT.
061500     EXIT.
061600 
061700 520-ROUTE-INVESTIGATION.
061800     MOVE "INVESTIGATION_QUEUE" TO RSLT-RECOMMENDED-ROUTE.
061900     ADD 1 TO WS-RT-CNT(2).
062000     MOVE WS-FLAG-TEXT TO RSLT-REASONING.
062100 520-EXIT.
062200     EXIT.
062300 
062400 530-CHECK-SPECIALIST.
062500     MOVE CLAIM-TYPE TO WS-CLAIMTYPE-UPPER.
062600     INSPECT WS-CLAIMTYPE-UPPER CONVERTING WS-LOWER-ALPHABET TO
062700             WS-UPPER-ALPHABET.
062800     MOVE WS-CLAIMTYPE-UPPER TO WS-STRLTH-WORK.
062900     CALL 'STRLTH' USING WS-STRLTH-WORK, STR-LTH.
063000     MOVE WS-CLAIMTYPE-UPPER TO WS-SEARCH-TEXT.
063100     MOVE STR-LTH TO WS-SEARCH-TEXT-LTH.
063200 
063300     MOVE 1 TO WS-SPEC-SUB.
063400     PERFORM 535-CHECK-ONE-SPECIALIST THRU 535-EXIT
063500             VARYING WS-SPEC-SUB FROM 1 BY 1
063600             UNTIL WS-SPEC-SUB > 5 OR RSLT-IS-SPECIALIST.
063700 530-EXIT.
063800     EXIT.
063900 
064000 535-CHECK-ONE-SPECIALIST.
064100     MOVE WS-SPECIALIST-KEYWORD(WS-SPEC-SUB) TO WS-SEARCH-KEYWORD.
064200     MOVE WS-SPECIALIST-KEYWORD-LTH(WS-SPEC-SUB)
064250         TO WS-SEARCH-KEYWORD-LTH.
064300     PERFORM 430-SCAN-FOR-KEYWORD THRU 430-EXIT.
064400     IF NOT KEYWORD-WAS-FOUND
064500         GO TO 535-EXIT.
064600 
064700     MOVE "SPECIALIST_QUEUE" TO RSLT-RECOMMENDED-ROUTE.
064800     ADD 1 TO WS-RT-CNT(4).
064900     MOVE 1 TO WS-REASON-PTR.
065000     MOVE SPACES TO RSLT-REASONING.
065100     STRING "Claim type '" DELIMITED BY SIZE
065200            CLAIM-TYPE(1:STR-LTH) DELIMITED BY SIZE
065300            "' requires specialist handling" DELIMITED BY SIZE
065400            INTO RSLT-REASONING
065500            WITH POINTER WS-REASON-PTR
065600     END-STRING.
065700 535-EXIT.
065800     EXIT.
065900 
066000 540-ROUTE-BY-DAMAGE.
066100     IF ESTIMATED-DAMAGE = ZERO
066200         MOVE "STANDARD_PROCESSING" TO RSLT-RECOMMENDED-ROUTE
066300         ADD 1 TO WS-RT-CNT(5)
066400         MOVE "No specific routing criteria met" TO RSLT-REASONING
066500         GO TO 540-EXIT.
066600 
066700     MOVE "F" TO WS-CALC-TYPE-SW.
066800     MOVE ESTIMATED-DAMAGE TO WS-CALC-ESTIMATED-DAMAGE.
066900     CALL 'CLCDISCR' USING WS-CALC-REC, WS-CALC-RETURN-CD.
067000     MOVE 1 TO WS-REASON-PTR.
067100     MOVE SPACES TO RSLT-REASONING.
067200 
067300     IF ESTIMATED-DAMAGE < 25000.00
067400         MOVE "FAST_TRACK" TO RSLT-RECOMMENDED-ROUTE
067500         ADD 1 TO WS-RT-CNT(1)
067600         STRING "Damage amount $" DELIMITED BY SIZE
067700                WS-CALC-AMOUNT-TEXT DELIMITED BY SPACE
067800                " is below $25,000 threshold" DELIMITED BY SIZE
067900                INTO RSLT-REASONING
068000                WITH POINTER WS-REASON-PTR
068100         END-STRING
068200         GO TO 540-EXIT.
068300 
068400     MOVE "STANDARD_PROCESSING" TO RSLT-RECOMMENDED-ROUTE.
068500     ADD 1 TO WS-RT-CNT(5).
068600     STRING "Damage amount $" DELIMITED BY SIZE
068700            WS-CALC-AMOUNT-TEXT DELIMITED BY SPACE
068800            " exceeds $25,000 threshold" DELIMITED BY SIZE
068900            INTO RSLT-REASONING
069000            WITH POINTER WS-REASON-PTR
069100     END-STRING.
069200 540-EXIT.
069300     EXIT.
069400 
069500 600-BUILD-REASONING-TEXT.
069600     IF RSLT-REASONING = SPACES
069700         MOVE "No explanation available" TO RSLT-REASONING.
069800 600-EXIT.
069900     EXIT.
070000 
070100 700-WRITE-RESULT-REC.
070200     WRITE RESULTS-OUT-REC FROM CLM-RESULT-REC.
070300 700-EXIT.
070400     EXIT.
070500 
070600 750-PRINT-DETAIL-LINE.
070700     MOVE WS-CLAIM-EXTRACTED-COUNT TO WS-DTL-EXTR-EDIT.
070800     MOVE RSLT-MISSING-FIELD-COUNT TO WS-DTL-MISS-EDIT.
070900     MOVE RSLT-FLAG-COUNT TO WS-DTL-FLAG-EDIT.
071000     MOVE SPACES TO WS-RPT-LINE.
071100     MOVE 1 TO WS-RPT-PTR.
071200     STRING "CLAIM: " DELIMITED BY SIZE
071300            RSLT-DOCUMENT-NAME DELIMITED BY SIZE
071400            "  ROUTE: " DELIMITED BY SIZE
071500            RSLT-RECOMMENDED-ROUTE DELIMITED BY SIZE
071600            "  EXTRACTED: " DELIMITED BY SIZE
071700            WS-DTL-EXTR-EDIT DELIMITED BY SIZE
071800            "  MISSING: " DELIMITED BY SIZE
071900            WS-DTL-MISS-EDIT DELIMITED BY SIZE
072000            "  FLAGS: " DELIMITED BY SIZE
072100            WS-DTL-FLAG-EDIT DELIMITED BY SIZE
072200            INTO WS-RPT-LINE
072300            WITH POINTER WS-RPT-PTR
072400     END-STRING.
072500     WRITE SUMRPT-REC FROM WS-RPT-LINE.
072600 
072700     MOVE SPACES TO WS-RPT-LINE.
072800     MOVE 1 TO WS-RPT-PTR.
072900     STRING "  REASON: " DELIMITED BY SIZE
073000            RSLT-REASONING(1:120) DELIMITED BY SIZE
073100            INTO WS-RPT-LINE
073200            WITH POINTER WS-RPT-PTR
073300     END-STRING.
073400     WRITE SUMRPT-REC FROM WS-RPT-LINE.
073500 750-EXIT.
073600     EXIT.
073700 
073800 800-OPEN-FILES.
073900     OPEN INPUT CLAIMS-IN.
074000     OPEN OUTPUT RESULTS-OUT, SUMRPT.
074100 800-EXIT.
074200     EXIT.
074300 
074400 850-CLOSE-FILES.
074500     CLOSE CLAIMS-IN, RESULTS-OUT, SUMRPT.
074600 850-EXIT.
074700     EXIT.
074800 
074900 900-READ-CLAIM-DOC.
075000****** READS ONE CLAIM DOCUMENT (A RUN OF LABEL LINES) FROM
075100****** CLAIMS-IN, SCANNING EACH LINE AS IT IS READ.  A BLANK
075200****** LINE OR END OF FILE ENDS THE CURRENT DOCUMENT.
075300     INITIALIZE CLM-INTAKE-REC-X.
075400     MOVE "N" TO WS-SAW-ANY-LINE-SW.
075500     MOVE "Y" TO MORE-LINES-SW.
075600     PERFORM 910-READ-ONE-LINE THRU 910-EXIT
075700             UNTIL NOT MORE-CLAIM-LINES.
075800     IF NOT SAW-A-CLAIM-LINE
075900         MOVE "N" TO MORE-DATA-SW.
076000 900-EXIT.
076100     EXIT.
076200 
076300 910-READ-ONE-LINE.
076400     READ CLAIMS-IN INTO WS-CLAIM-LINE
076500         AT END
076600             MOVE "N" TO MORE-LINES-SW
076700             GO TO 910-EXIT
076800     END-READ.
076900     IF WS-CLAIM-LINE = SPACES
077000         MOVE "N" TO MORE-LINES-SW
077100         GO TO 910-EXIT.
077200     MOVE "Y" TO WS-SAW-ANY-LINE-SW.
077300     MOVE WS-CLAIM-LINE TO WS-LINE-UPPER.
077400     INSPECT WS-LINE-UPPER CONVERTING WS-LOWER-ALPHABET TO
077500             WS-UPPER-ALPHABET.
077600     PERFORM 920-SCAN-LABEL-LINE THRU 920-EXIT.
077700 910-EXIT.
077800     EXIT.
077900 
078000 920-SCAN-LABEL-LINE.
078100****** EACH LABEL LINE READS "LABEL: VALUE" -- ONE LEADING SPACE
078200****** AFTER THE COLON.  16 FIELDS PLUS THE DOCUMENT-NAME SLOT.
078300     IF WS-LINE-UPPER(1:14) = "DOCUMENT NAME:"
078400         MOVE WS-CLAIM-LINE(16:185) TO DOCUMENT-NAME
078500         GO TO 920-EXIT.
078600 
078700     IF WS-LINE-UPPER(1:14) = "POLICY NUMBER:"
078800         MOVE WS-CLAIM-LINE(16:185) TO POLICY-NUMBER
078900         MOVE "Y" TO CLM-POLNBR-FOUND
079000         GO TO 920-EXIT.
079100 
079200     IF WS-LINE-UPPER(1:18) = "POLICYHOLDER NAME:"
079300         MOVE WS-CLAIM-LINE(20:181) TO POLICYHOLDER-NAME
079400         MOVE "Y" TO CLM-POLHLDR-FOUND
079500         GO TO 920-EXIT.
079600 
079700     IF WS-LINE-UPPER(1:16) = "EFFECTIVE DATES:"
079800         MOVE WS-CLAIM-LINE(18:183) TO EFFECTIVE-DATES
079900         MOVE "Y" TO CLM-EFFDTS-FOUND
080000         GO TO 920-EXIT.
080100 
080200     IF WS-LINE-UPPER(1:14) = "INCIDENT DATE:"
080300         MOVE WS-CLAIM-LINE(16:185) TO INCIDENT-DATE
080400         MOVE "Y" TO CLM-INCDATE-FOUND
080500         GO TO 920-EXIT.
080600 
080700     IF WS-LINE-UPPER(1:14) = "INCIDENT TIME:"
080800         MOVE WS-CLAIM-LINE(16:185) TO INCIDENT-TIME
080900         MOVE "Y" TO CLM-INCTIME-FOUND
081000         GO TO 920-EXIT.
081100 
081200     IF WS-LINE-UPPER(1:18) = "INCIDENT LOCATION:"
081300         MOVE WS-CLAIM-LINE(20:181) TO INCIDENT-LOCATION
081400         MOVE "Y" TO CLM-INCLOC-FOUND
081500         GO TO 920-EXIT.
081600 
081700     IF WS-LINE-UPPER(1:21) = "INCIDENT DESCRIPTION:"
081800         MOVE WS-CLAIM-LINE(23:178) TO INCIDENT-DESC
081900         MOVE "Y" TO CLM-INCDESC-FOUND
082000         GO TO 920-EXIT.
082100 
082200     IF WS-LINE-UPPER(1:9) = "CLAIMANT:"
082300         MOVE WS-CLAIM-LINE(11:190) TO CLAIMANT
082400         MOVE "Y" TO CLM-CLAIMANT-FOUND
082500         GO TO 920-EXIT.
082600 
082700     IF WS-LINE-UPPER(1:12) = "THIRD PARTY:"
082800         MOVE WS-CLAIM-LINE(14:187) TO THIRD-PARTY
082900         MOVE "Y" TO CLM-THIRDPTY-FOUND
083000         GO TO 920-EXIT.
083100 
083200     IF WS-LINE-UPPER(1:16) = "CONTACT DETAILS:"
083300         MOVE WS-CLAIM-LINE(18:183) TO CONTACT-DETAILS
083400         MOVE "Y" TO CLM-CONTACT-FOUND
083500         GO TO 920-EXIT.
083600 
083700     IF WS-LINE-UPPER(1:11) = "ASSET TYPE:"
083800         MOVE WS-CLAIM-LINE(13:188) TO ASSET-TYPE
083900         MOVE "Y" TO CLM-ASSETTYP-FOUND
084000         GO TO 920-EXIT.
084100 
084200     IF WS-LINE-UPPER(1:9) = "ASSET ID:"
084300         MOVE WS-CLAIM-LINE(11:190) TO ASSET-ID
084400         MOVE "Y" TO CLM-ASSETID-FOUND
084500         GO TO 920-EXIT.
084600 
084700     IF WS-LINE-UPPER(1:17) = "ESTIMATED DAMAGE:"
084800         MOVE SPACES TO WS-CALC-RAW-TEXT
084900         MOVE WS-CLAIM-LINE(19:182) TO WS-CALC-RAW-TEXT
085000         MOVE "P" TO WS-CALC-TYPE-SW
085100         CALL 'CLCDISCR' USING WS-CALC-REC, WS-CALC-RETURN-CD
085200         MOVE WS-CALC-ESTIMATED-DAMAGE TO ESTIMATED-DAMAGE
085300         MOVE "Y" TO CLM-ESTDMG-FOUND
085400         GO TO 920-EXIT.
085500 
085600     IF WS-LINE-UPPER(1:11) = "CLAIM TYPE:"
085700         MOVE WS-CLAIM-LINE(13:188) TO CLAIM-TYPE
085800         MOVE "Y" TO CLM-CLAIMTYP-FOUND
085900         GO TO 920-EXIT.
086000 
086100     IF WS-LINE-UPPER(1:12) = "ATTACHMENTS:"
086200         MOVE WS-CLAIM-LINE(14:187) TO ATTACHMENTS
086300         MOVE "Y" TO CLM-ATTACH-FOUND
086400         GO TO 920-EXIT.
086500 
086600     IF WS-LINE-UPPER(1:17) = "INITIAL ESTIMATE:"
086700         MOVE SPACES TO WS-CALC-RAW-TEXT
086800         MOVE WS-CLAIM-LINE(19:182) TO WS-CALC-RAW-TEXT
086900         MOVE "P" TO WS-CALC-TYPE-SW
087000         CALL 'CLCDISCR' USING WS-CALC-REC, WS-CALC-RETURN-CD
087100         MOVE WS-CALC-ESTIMATED-DAMAGE TO INITIAL-ESTIMATE
087200         MOVE "Y" TO CLM-INITEST-FOUND
087300         GO TO 920-EXIT.
087400 920-EXIT.
087500     EXIT.
087600 
087700 950-PRINT-SUMMARY-REPORT.
087800     WRITE SUMRPT-REC FROM WS-RPT-BLANK.
087900     WRITE SUMRPT-REC FROM WS-RPT-BANNER.
088000     WRITE SUMRPT-REC FROM WS-RPT-TITLE.
088100     WRITE SUMRPT-REC FROM WS-RPT-BANNER.
088200 
088300     MOVE WS-TOTAL-CLAIMS TO WS-COUNT-EDIT.
088400     PERFORM 960-EDIT-COUNT THRU 960-EXIT.
088500     MOVE SPACES TO WS-RPT-LINE.
088600     MOVE 1 TO WS-RPT-PTR.
088700     STRING "Total Claims Processed: " DELIMITED BY SIZE
088800            WS-COUNT-EDIT(WS-COUNT-EDIT-POS:8 - WS-COUNT-EDIT-POS)
088900                DELIMITED BY SIZE
089000            INTO WS-RPT-LINE
089100            WITH POINTER WS-RPT-PTR
089200     END-STRING.
089300     WRITE SUMRPT-REC FROM WS-RPT-LINE.
089400     WRITE SUMRPT-REC FROM WS-RPT-BLANK.
089500 
089600     MOVE SPACES TO WS-RPT-LINE.
089700     STRING "Routing Breakdown:" DELIMITED BY SIZE
089800            INTO WS-RPT-LINE
089900     END-STRING.
090000     WRITE SUMRPT-REC FROM WS-RPT-LINE.
090100 
090200     MOVE 1 TO WS-RPT-SUB.
090300     PERFORM 955-PRINT-ONE-ROUTE THRU 955-EXIT
090400             VARYING WS-RPT-SUB FROM 1 BY 1
090500             UNTIL WS-RPT-SUB > 5.
090600 
090700     WRITE SUMRPT-REC FROM WS-RPT-BLANK.
090800     MOVE SPACES TO WS-RPT-LINE.
090900     STRING "Data Quality Metrics:" DELIMITED BY SIZE
091000            INTO WS-RPT-LINE
091100     END-STRING.
091200     WRITE SUMRPT-REC FROM WS-RPT-LINE.
091300 
091400     MOVE WS-TOTAL-MISSING TO WS-COUNT-EDIT.
091500     PERFORM 960-EDIT-COUNT THRU 960-EXIT.
091600     MOVE SPACES TO WS-RPT-LINE.
091700     MOVE 1 TO WS-RPT-PTR.
091800     STRING "  * Total Missing Fields: " DELIMITED BY SIZE
091900            WS-COUNT-EDIT(WS-COUNT-EDIT-POS:8 - WS-COUNT-EDIT-POS)
092000                DELIMITED BY SIZE
092100            INTO WS-RPT-LINE
092200            WITH POINTER WS-RPT-PTR
092300     END-STRING.
092400     WRITE SUMRPT-REC FROM WS-RPT-LINE.
092500 
092600     MOVE WS-TOTAL-FLAGS TO WS-COUNT-EDIT.
092700     PERFORM 960-EDIT-COUNT THRU 960-EXIT.
092800     MOVE SPACES TO WS-RPT-LINE.
092900     MOVE 1 TO WS-RPT-PTR.
093000     STRING "  * Total Red Flags: " DELIMITED BY SIZE
093100            WS-COUNT-EDIT(WS-COUNT-EDIT-POS:8 - WS-COUNT-EDIT-POS)
093200                DELIMITED BY SIZE
093300            INTO WS-RPT-LINE
093400            WITH POINTER WS-RPT-PTR
093500     END-STRING.
093600     WRITE SUMRPT-REC FROM WS-RPT-LINE.
093700 
093800     IF WS-TOTAL-CLAIMS = ZERO
093900         MOVE ZERO TO WS-AVG-FIELDS-9V9
094000     ELSE
094100         COMPUTE WS-AVG-FIELDS-9V9 ROUNDED =
094200             WS-TOTAL-EXTRACTED-FIELDS / WS-TOTAL-CLAIMS.
094300     MOVE WS-AVG-FIELDS-9V9 TO WS-PCT-EDIT.
094400     PERFORM 970-EDIT-1-DECIMAL THRU 970-EXIT.
094500     MOVE SPACES TO WS-RPT-LINE.
094600     MOVE 1 TO WS-RPT-PTR.
094700     STRING "  * Average Fields per Claim: " DELIMITED BY SIZE
094800            WS-PCT-EDIT(WS-PCT-EDIT-POS:6 - WS-PCT-EDIT-POS)
094900                DELIMITED BY SIZE
095000            INTO WS-RPT-LINE
095100            WITH POINTER WS-RPT-PTR
095200     END-STRING.
095300     WRITE SUMRPT-REC FROM WS-RPT-LINE.
095400     WRITE SUMRPT-REC FROM WS-RPT-BANNER.
095500 950-EXIT.
095600     EXIT.
095700 
095800 955-PRINT-ONE-ROUTE.
095900     IF WS-RT-CNT(WS-RPT-SUB) = ZERO
096000         GO TO 955-EXIT.
096100 
096200     MOVE WS-RT-CNT(WS-RPT-SUB) TO WS-PCT-ROUTE-COUNT.
096300     MOVE WS-TOTAL-CLAIMS TO WS-PCT-TOTAL-CLAIMS.
096400     CALL 'PCTCALC' USING WS-PCT-REC, WS-PCT-RETURN-CD.
096500     MOVE WS-PCT-PERCENT-OUT TO WS-PCT-EDIT.
096600     PERFORM 970-EDIT-1-DECIMAL THRU 970-EXIT.
096700 
096800     MOVE WS-RT-CNT(WS-RPT-SUB) TO WS-COUNT-EDIT.
096900     PERFORM 960-EDIT-COUNT THRU 960-EXIT.
097000 
097100     MOVE SPACES TO WS-RPT-LINE.
097200     MOVE 1 TO WS-RPT-PTR.
097300     STRING "  * " DELIMITED BY SIZE
097400            WS-ROUTE-NAME(WS-RPT-SUB) DELIMITED BY SPACE
097500            ": " DELIMITED BY SIZE
097600            WS-COUNT-EDIT(WS-COUNT-EDIT-POS:8 - WS-COUNT-EDIT-POS)
097700                DELIMITED BY SIZE
097800            " (" DELIMITED BY SIZE
097900            WS-PCT-EDIT(WS-PCT-EDIT-POS:6 - WS-PCT-EDIT-POS)
098000                DELIMITED BY SIZE
098100            "%)" DELIMITED BY SIZE
098200            INTO WS-RPT-LINE
098300            WITH POINTER WS-RPT-PTR
098400     END-STRING.
098500     WRITE SUMRPT-REC FROM WS-RPT-LINE.
098600 955-EXIT.
098700     EXIT.
098800 
098900 960-EDIT-COUNT.
099000     MOVE 1 TO WS-COUNT-EDIT-POS.
099100     PERFORM 965-SKIP-COUNT-SPACE THRU 965-EXIT
099200             UNTIL WS-COUNT-EDIT-POS > 7
099300             OR WS-COUNT-EDIT-CHAR(WS-COUNT-EDIT-POS) NOT = SPACE.
099400 960-EXIT.
099500     EXIT.
099600 
099700 965-SKIP-COUNT-SPACE.
099800     ADD 1 TO WS-COUNT-EDIT-POS.
099900 965-EXIT.
100000     EXIT.
100100 
100200 970-EDIT-1-DECIMAL.
100300     MOVE 1 TO WS-PCT-EDIT-POS.
100400     PERFORM 975-SKIP-PCT-SPACE THRU 975-EXIT
100500             UNTIL WS-PCT-EDIT-POS > 5
100600             OR WS-PCT-EDIT-CHAR(WS-PCT-EDIT-POS) NOT = SPACE.
100700 970-EXIT.
100800     EXIT.
100900 
101000 975-SKIP-PCT-SPACE.
101100     ADD 1 TO WS-PCT-EDIT-POS.
101200 975-EXIT.
101300     EXIT.
101400 
101500 999-CLEANUP.
101600     PERFORM 950-PRINT-SUMMARY-REPORT THRU 950-EXIT.
101700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
101800     DISPLAY "** CLAIMS PROCESSED **".
101900     DISPLAY WS-TOTAL-CLAIMS.
102000     DISPLAY "******** NORMAL END OF JOB FNOLBTCH ********".
102100 999-EXIT.
102200     EXIT.
102300 
102400 1000-ABEND-RTN.
102500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
102600     DISPLAY "*** ABNORMAL END OF JOB - FNOLBTCH ***" UPON CONSOLE.
102700     DIVIDE ZERO-VAL INTO ONE-VAL.

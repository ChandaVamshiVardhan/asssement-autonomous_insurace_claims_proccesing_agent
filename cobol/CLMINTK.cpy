000100******************************************************************
000200*                                                                *
000300*   CLMINTK  --  FNOL CLAIM INTAKE RECORD                        *
000400*                                                                *
000500*   ONE OCCURRENCE OF THIS RECORD IS BUILT BY THE EXTRACTOR IN   *
000600*   FNOLBTCH FOR EVERY CLAIM DOCUMENT READ FROM CLAIMS-IN.  THE  *
000700*   16 LOGICAL FIELDS ARE POPULATED BY LABEL SCAN -- A FIELD     *
000800*   WHOSE LABEL NEVER APPEARS ON THE DOCUMENT IS LEFT BLANK      *
000900*   (OR ZERO FOR THE TWO MONEY FIELDS), WHICH IS WHAT MAKES IT   *
001000*   "MISSING" TO 300-CHECK-MANDATORY-FIELDS.                     *
001100*                                                                *
001200*   HIST:  06/14/24  RTB  ORIGINAL LAYOUT FOR FNOL INTAKE BATCH  *
001300*          09/02/24  RTB  ADDED CLM-LABEL-FOUND-FLAGS  TKT 4471  *
001400*                                                                *
001500******************************************************************
001600 01  CLM-INTAKE-REC.
001700     05  CLM-BATCH-DATE              PIC 9(6).
001800     05  CLM-RECORD-TYPE             PIC X(1).
001900         88  CLM-DETAIL-REC              VALUE "D".
002000     05  FILLER                      PIC X(1).
002100*    -------------------------------------------------------
002200*    THE 16 EXTRACTED FNOL FIELDS, IN LABEL-SCAN ORDER
002300*    -------------------------------------------------------
002400     05  DOCUMENT-NAME               PIC X(30).
002500     05  POLICY-NUMBER               PIC X(15).
002600     05  POLICYHOLDER-NAME           PIC X(25).
002700     05  EFFECTIVE-DATES             PIC X(25).
002800     05  INCIDENT-DATE               PIC X(10).
002900     05  INCIDENT-TIME               PIC X(8).
003000     05  INCIDENT-LOCATION           PIC X(40).
003100     05  INCIDENT-DESC               PIC X(120).
003200     05  CLAIMANT                    PIC X(25).
003300     05  THIRD-PARTY                 PIC X(25).
003400     05  CONTACT-DETAILS             PIC X(40).
003500     05  ASSET-TYPE                  PIC X(25).
003600     05  ASSET-ID                    PIC X(25).
003700     05  ESTIMATED-DAMAGE            PIC 9(7)V99.
003800     05  CLAIM-TYPE                  PIC X(30).
003900     05  ATTACHMENTS                 PIC X(50).
004000     05  INITIAL-ESTIMATE            PIC 9(7)V99.
004100     05  FILLER                      PIC X(37).
004200*    -------------------------------------------------------
004300*    ONE FLAG PER EXTRACTED FIELD -- SET "Y" BY THE LABEL
004400*    SCAN WHEN THE FIELD'S LABEL WAS FOUND ON THE DOCUMENT,
004500*    "N" WHEN THE WHOLE CLAIM WAS READ WITHOUT SEEING IT.
004600*    -------------------------------------------------------
004700     05  CLM-LABEL-FOUND-FLAGS.
005000         10  CLM-POLNBR-FOUND        PIC X(1).
005100             88  CLM-POLNBR-WAS-FOUND    VALUE "Y".
005200         10  CLM-POLHLDR-FOUND       PIC X(1).
005300             88  CLM-POLHLDR-WAS-FOUND   VALUE "Y".
005400         10  CLM-EFFDTS-FOUND        PIC X(1).
005500             88  CLM-EFFDTS-WAS-FOUND    VALUE "Y".
005600         10  CLM-INCDATE-FOUND       PIC X(1).
005700             88  CLM-INCDATE-WAS-FOUND   VALUE "Y".
005800         10  CLM-INCTIME-FOUND       PIC X(1).
005900             88  CLM-INCTIME-WAS-FOUND   VALUE "Y".
006000         10  CLM-INCLOC-FOUND        PIC X(1).
006100             88  CLM-INCLOC-WAS-FOUND    VALUE "Y".
006200         10  CLM-INCDESC-FOUND       PIC X(1).
006300             88  CLM-INCDESC-WAS-FOUND   VALUE "Y".
006400         10  CLM-CLAIMANT-FOUND      PIC X(1).
006500             88  CLM-CLAIMANT-WAS-FOUND  VALUE "Y".
006600         10  CLM-THIRDPTY-FOUND      PIC X(1).
006700             88  CLM-THIRDPTY-WAS-FOUND  VALUE "Y".
006800         10  CLM-CONTACT-FOUND       PIC X(1).
006900             88  CLM-CONTACT-WAS-FOUND   VALUE "Y".
007000         10  CLM-ASSETTYP-FOUND      PIC X(1).
007100             88  CLM-ASSETTYP-WAS-FOUND  VALUE "Y".
007200         10  CLM-ASSETID-FOUND       PIC X(1).
007300             88  CLM-ASSETID-WAS-FOUND   VALUE "Y".
007400         10  CLM-ESTDMG-FOUND        PIC X(1).
007500             88  CLM-ESTDMG-WAS-FOUND    VALUE "Y".
007600         10  CLM-CLAIMTYP-FOUND      PIC X(1).
007700             88  CLM-CLAIMTYP-WAS-FOUND  VALUE "Y".
007800         10  CLM-ATTACH-FOUND        PIC X(1).
007900             88  CLM-ATTACH-WAS-FOUND    VALUE "Y".
008000         10  CLM-INITEST-FOUND       PIC X(1).
008100             88  CLM-INITEST-WAS-FOUND   VALUE "Y".
008200*    -------------------------------------------------------
008300*    ALTERNATE VIEW OF INCIDENT-DATE BROKEN INTO MM/DD/YYYY --
008400*    KEPT FOR THE DAY WE ADD A LOSS-DATE-IN-THE-FUTURE EDIT.
008500*    -------------------------------------------------------
008600     05  INCIDENT-DATE-PARTS REDEFINES INCIDENT-DATE.
008700         10  INCDATE-MM              PIC X(2).
008800         10  FILLER                  PIC X(1).
008900         10  INCDATE-DD              PIC X(2).
009000         10  FILLER                  PIC X(1).
009100         10  INCDATE-YYYY            PIC X(4).
009200*    -------------------------------------------------------
009300*    FLAT ALIAS OF THE WHOLE RECORD -- USED BY 000-HOUSEKEEPING
009400*    TO BLANK/RE-INITIALIZE ONE INTAKE AREA BETWEEN CLAIMS.
009500*    -------------------------------------------------------
009600 01  CLM-INTAKE-REC-X REDEFINES CLM-INTAKE-REC PIC X(572).

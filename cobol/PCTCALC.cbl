000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PCTCALC.
000400 AUTHOR. K DEVLIN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 08/14/91.
000700 DATE-COMPILED. 07/15/24.
000800 SECURITY. NON-CONFIDENTIAL.
000900*
001000******************************************************************
001100*REMARKS.
001200*
001300*         SMALL CALLED SUBPROGRAM.  GIVEN A COUNT AND A BATCH
001400*         TOTAL, RETURNS THE COUNT'S SHARE OF THE TOTAL AS A
001500*         PERCENTAGE, ROUNDED TO 1 DECIMAL.
001600*
001700*         ORIGINALLY WRITTEN AS PCTPROC, A DB2 STORED PROCEDURE
001800*         THAT LOOKED UP A HEALTH-PLAN REIMBURSEMENT PERCENT OUT
001900*         OF THE HLTHPLAN TABLE.  REBUILT AS A PLAIN QSAM-SHOP
002000*         SUBPROGRAM FOR THE FNOL CLAIMS SUMMARY REPORT IN 2024 --
002100*         THAT PROJECT KEEPS NO DATABASE, SO THE PERCENT IS NOW
002200*         PLAIN ARITHMETIC, BUT THE CALLING SHAPE (ONE LINKAGE
002300*         RECORD IN, A RETURN CODE OUT) IS KEPT THE SAME AS EVERY
002400*         OTHER SHOP SUBPROGRAM.
002500*
002600******************************************************************
002700*    CHANGE LOG
002800*
002900*    08/14/91  KLD   ORIGINAL PROGRAM, PCTPROC -- DB2 STORED
003000*                    PROCEDURE, LOOKS UP THE HEALTH-PLAN PERCENT
003100*                    OUT OF DDS0001.HLTHPLAN.
003200*    04/02/94  KLD   ADDED THE ROUNDED CLAUSE TO THE PERCENT
003300*                    COMPUTE -- REPORT TOTALS WERE NOT FOOTING.
003400*    11/23/98  DWK   Y2K REVIEW -- NO DATE FIELDS IN THIS PGM,
003500*                    NOTHING TO CONVERT.  SIGNED OFF PER TKT
003600*                    Y2K-0459.
003700*    03/14/06  LNM   NO CHANGE -- RECOMPILE FOR NEW LOADLIB.
003800*    06/20/24  KLD   ADAPTED PCTPROC INTO PCTCALC FOR THE FNOL
003900*                    CLAIMS SUMMARY REPORT.  DROPPED THE SQL AND
004000*                    THE HLTHPLAN LOOKUP -- THE ROUTE PERCENTAGES
004100*                    ARE PLAIN CLAIM COUNTS NOW.  TKT CLM-1010.
004200*    07/15/24  KLD   GUARDED AGAINST A ZERO TOTAL-CLAIMS COUNT
004300*                    (EMPTY BATCH) SO THE COMPUTE DOES NOT ABEND.
004400*                    TKT CLM-1052.
004500*
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 WORKING-STORAGE SECTION.
005900 01  MISC-FIELDS.
006000     05  W-RETURN-CD             PIC S9(3).
006100     05  FILLER                  PIC X(10).
006200*
006300 LINKAGE SECTION.
006400 01  PCT-CALC-REC.
006500     05  PCT-ROUTE-COUNT             PIC 9(7) COMP.
006600     05  PCT-ROUTE-COUNT-X REDEFINES PCT-ROUTE-COUNT PIC X(4).
006700     05  PCT-TOTAL-CLAIMS            PIC 9(7) COMP.
006750     05  PCT-TOTAL-CLAIMS-X REDEFINES PCT-TOTAL-CLAIMS PIC X(4).
006800     05  PCT-PERCENT-OUT             PIC 9(3)V9 COMP-3.
006850     05  PCT-PERCENT-OUT-X REDEFINES PCT-PERCENT-OUT PIC X(3).
006900 01  SQLCODEOUT                      PIC S9(9) COMP-5.
007000*
007100 PROCEDURE DIVISION USING PCT-CALC-REC, SQLCODEOUT.
007200 000-PCTCALC-MAIN.
007300     IF PCT-TOTAL-CLAIMS = ZERO
007400         MOVE ZERO TO PCT-PERCENT-OUT
007500     ELSE
007600         COMPUTE PCT-PERCENT-OUT ROUNDED =
007700             (PCT-ROUTE-COUNT / PCT-TOTAL-CLAIMS) * 100.
007800*
007900     MOVE ZERO TO W-RETURN-CD.
008000     MOVE W-RETURN-CD TO SQLCODEOUT.
008100     GOBACK.
